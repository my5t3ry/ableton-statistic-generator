000100*****************************************************************
000200*  COPYBOOK:  PRJDVTB                                           *
000300*             DEVICE-USAGE AGGREGATION TABLES AND SORT WORK     *
000400*                                                                *
000500*  TWO INDEPENDENT TABLES (INTERNAL EFFECTS, EXTERNAL EFFECTS)  *
000600*  KEYED BY DEVICE NAME, SEARCHED/BUILT AS DEVICE-DETAIL         *
000700*  RECORDS ARE READ, THEN UNLOADED THROUGH DV-SORT-WORK TO       *
000800*  PUT EACH BUCKET INTO COUNT-DESCENDING ORDER FOR THE REPORT.  *
000900*****************************************************************
001000*
001100*****************************************************************
001200*  CHANGE LOG                                                   *
001300*                                                                *
001400*  DATE     INIT  WORK ORDER  DESCRIPTION                       *
001500*  -------- ----  ----------  ---------------------------------- *
001600*  02/06/91 RAH   WO-4602     INITIAL VERSION - INTERNAL AND     *
001700*                             EXTERNAL DEVICE TABLES, 100 ROWS   *
001800*  05/03/94 LMT   WO-5288     INCREASED TABLE SIZE FROM 100 TO   *
001900*                             200 ENTRIES PER BUCKET             *
002000*  03/14/08 DGT   WO-7188     WIDENED DEVICE COUNT FIELDS FROM   *
002100*                             9(04) TO 9(06) - A DEVICE NAME     *
002200*                             USED ACROSS MANY PROJECTS COULD    *
002300*                             EXCEED 9999 AND TRUNCATE THE SUM   *
002400*****************************************************************
002500*
002600 01  DV-INTERNAL-TABLE.
002700     05  DV-INT-ENTRY-CNT           PIC 9(04) COMP VALUE ZERO.
002800     05  FILLER                     PIC X(01).
002900     05  DV-INTERNAL-ENTRY OCCURS 1 TO 200 TIMES
003000                           DEPENDING ON DV-INT-ENTRY-CNT
003100                           INDEXED BY DV-INT-INDEX.
003200         10  DV-INT-NAME-TBL        PIC X(30).
003300         10  DV-INT-COUNT-TBL       PIC 9(06).
003400*
003500 01  DV-EXTERNAL-TABLE.
003600     05  DV-EXT-ENTRY-CNT           PIC 9(04) COMP VALUE ZERO.
003700     05  FILLER                     PIC X(01).
003800     05  DV-EXTERNAL-ENTRY OCCURS 1 TO 200 TIMES
003900                           DEPENDING ON DV-EXT-ENTRY-CNT
004000                           INDEXED BY DV-EXT-INDEX.
004100         10  DV-EXT-NAME-TBL        PIC X(30).
004200         10  DV-EXT-COUNT-TBL       PIC 9(06).
004300*
004400 01  DV-SORT-WORK.
004500     05  DV-NAME-SRT                PIC X(30).
004600     05  DV-COUNT-SRT               PIC 9(06).
004700     05  FILLER                     PIC X(04).
