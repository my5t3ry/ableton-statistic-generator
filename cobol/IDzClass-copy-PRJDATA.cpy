000100*****************************************************************
000200*  COPYBOOK:  PRJDATA                                           *
000300*             AUDIO PRODUCTION PROJECT EXTRACT RECORD LAYOUT    *
000400*                                                                *
000500*  ONE PROJECT-SUMMARY HEADER RECORD FOLLOWED BY ITS DEVICE     *
000600*  DETAIL RECORDS (SAME 56-BYTE BUFFER, TWO VIEWS) AS WRITTEN   *
000700*  BY THE UPSTREAM ABLETON PROJECT SCAN JOB.                    *
000800*****************************************************************
000900*
001000*****************************************************************
001100*  CHANGE LOG                                                   *
001200*                                                                *
001300*  DATE     INIT  WORK ORDER  DESCRIPTION                       *
001400*  -------- ----  ----------  ---------------------------------- *
001500*  11/14/89 RAH   WO-4471     INITIAL VERSION                   *
001600*  05/03/94 LMT   WO-5288     NO LAYOUT CHANGE - REISSUED WITH   *
001700*                             PRJSTAT DEVICE TABLE SIZE CHANGE   *
001800*****************************************************************
001900*
002000 01  PRJ-INPUT-REC.
002100     05  PROJECT-NAME-IN            PIC X(40).
002200     05  TOTAL-TRACKS-IN            PIC 9(04).
002300     05  TOTAL-DEV-CNT-IN           PIC 9(06).
002400     05  INTERNAL-DEV-CNT-IN        PIC 9(02).
002500     05  EXTERNAL-DEV-CNT-IN        PIC 9(02).
002600     05  FILLER                     PIC X(02).
002700*
002800 01  PRJ-DETAIL-REC REDEFINES PRJ-INPUT-REC.
002900     05  DEVICE-NAME-IN             PIC X(30).
003000     05  DEVICE-COUNT-IN            PIC 9(04).
003100     05  FILLER                     PIC X(22).
