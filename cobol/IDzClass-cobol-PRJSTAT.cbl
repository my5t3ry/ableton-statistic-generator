000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRJSTAT.
000300 AUTHOR.        R HARKNESS.
000400 INSTALLATION.  DATA CENTER SVCS.
000500 DATE-WRITTEN.  11/14/89.
000600 DATE-COMPILED. 11/14/89.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*  PROGRAM PRJSTAT - AUDIO PRODUCTION JOB STATISTICS REPORT     *
001100*                                                                *
001200*  READS THE PROJECT/DEVICE USAGE EXTRACT PRODUCED BY THE       *
001300*  UPSTREAM ABLETON PROJECT SCAN JOB (ONE PROJECT-SUMMARY       *
001400*  HEADER RECORD FOLLOWED BY ITS INTERNAL-EFFECT AND THEN       *
001500*  EXTERNAL-EFFECT DEVICE-DETAIL RECORDS, REPEATED PER           *
001600*  PROJECT).  COMPUTES THE AVERAGE TRACK COUNT PER PROJECT,     *
001700*  THE TOTAL DEVICE COUNT ACROSS ALL PROJECTS, AND BUILDS A     *
001800*  FREQUENCY-SORTED (DESCENDING BY USE COUNT) BREAKDOWN OF      *
001900*  INTERNAL AND EXTERNAL EFFECT DEVICES.  ALL OUTPUT GOES TO    *
002000*  SYSOUT - NO OUTPUT FILE IS WRITTEN BY THIS PROGRAM.          *
002100*****************************************************************
002200*
002300*****************************************************************
002400*  CHANGE LOG                                                   *
002500*                                                                *
002600*  DATE     INIT  WORK ORDER  DESCRIPTION                       *
002700*  -------- ----  ----------  ---------------------------------- *
002800*  11/14/89 RAH   WO-4471     INITIAL VERSION - TRACK/DEVICE     *
002900*                             USAGE SUMMARY FOR AUDIO PROD JOBS  *
003000*  02/06/91 RAH   WO-4602     ADDED EXTERNAL EFFECTS BREAKOUT    *
003100*                             PER STUDIO OPS REQUEST             *
003200*  08/22/92 LMT   WO-5011     FIXED AVERAGE-TRACKS ROUNDING TO   *
003300*                             MATCH ACCOUNTING SPEC (HALF-DOWN)  *
003400*  05/03/94 LMT   WO-5288     INCREASED DEVICE TABLE SIZE FROM   *
003500*                             100 TO 200 ENTRIES PER BUCKET      *
003600*  01/19/96 PDK   WO-5602     ADDED ASCENDING NAME TIE-BREAK ON  *
003700*                             EQUAL DEVICE COUNTS IN SORT STEP   *
003800*  09/11/98 PDK   WO-6030     Y2K REVIEW - NO 2-DIGIT YEAR       *
003900*                             FIELDS PRESENT IN THIS PROGRAM     *
004000*  03/02/99 PDK   WO-6031     Y2K FINAL SIGN-OFF PER DP STD      *
004100*                             MEMO 99-04                         *
004200*  11/30/00 JBS   WO-6255     CONVERTED DIAGNOSTIC DISPLAY TO    *
004300*                             SIX-DIGIT RECORD COUNTERS          *
004400*  04/17/03 JBS   WO-6509     ADDED SECOND SORT PASS TO ORDER    *
004500*                             DEVICE BUCKETS BY COUNT DESCENDING *
004600*  10/05/06 CMW   WO-7011     CONVERTED INPUT FROM QSAM TO LINE  *
004700*                             SEQUENTIAL ORGANIZATION            *
004800*  03/14/08 DGT   WO-7188     WIDENED DEVICE COUNT FIELDS IN     *
004900*                             PRJDVTB TO 9(06) - A DEVICE NAME   *
005000*                             SUMMED ACROSS MANY PROJECTS COULD  *
005100*                             EXCEED 9999 AND TRUNCATE THE SUM   *
005200*  03/14/08 DGT   WO-7189     REMOVED STRAY BLANK LINE AHEAD OF  *
005300*                             TOTAL DEVICES USED LINE - NO BLANK *
005400*                             BELONGS THERE PER REPORT LAYOUT    *
005500*****************************************************************
005600*
005700 ENVIRONMENT DIVISION.
005800*
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.   IBM-390.
006100 OBJECT-COMPUTER.   IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS NEXT-PAGE.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*
006800     SELECT PRJ-INPUT-FILE ASSIGN TO UT-S-PRJDATA
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000*
007100     SELECT DV-SORT-FILE   ASSIGN TO UT-S-DVSORT.
007200*
007300 DATA DIVISION.
007400*
007500 FILE SECTION.
007600*
007700 FD  PRJ-INPUT-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 56 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS PRJ-INPUT-RECORD.
008300*
008400 01  PRJ-INPUT-RECORD                 PIC X(56).
008500*
008600 SD  DV-SORT-FILE
008700     RECORD CONTAINS 40 CHARACTERS
008800     DATA RECORD IS DV-SORT-WORK.
008900*
009000 WORKING-STORAGE SECTION.
009100*
009200 01  PROGRAM-INDICATOR-SWITCHES.
009300     05  WS-EOF-INPUT-SW           PIC X(3)  VALUE 'NO '.
009400         88  EOF-INPUT                        VALUE 'YES'.
009500     05  WS-EOF-SRT-OUTPUT-SW      PIC X(3)  VALUE 'NO '.
009600         88  EOF-SRT-OUTPUT                    VALUE 'YES'.
009700     05  WS-BUCKET-SW              PIC X(1)  VALUE SPACE.
009800         88  BUCKET-INTERNAL                   VALUE 'I'.
009900         88  BUCKET-EXTERNAL                   VALUE 'E'.
010000     05  FILLER                    PIC X(1).
010100*
010200 01  WS-ACCUMULATORS.
010300*    FOR PROGRAM RECORD TRACKING
010400     05  WS-HDR-READ-CTR           PIC 9(6)  COMP VALUE ZERO.
010500     05  WS-INT-READ-CTR           PIC 9(6)  COMP VALUE ZERO.
010600     05  WS-EXT-READ-CTR           PIC 9(6)  COMP VALUE ZERO.
010700*    FOR REPORT TOTALS
010800     05  WS-PROJECT-COUNT          PIC 9(6)  COMP VALUE ZERO.
010900     05  WS-TRACKS-SUM             PIC 9(9)  COMP VALUE ZERO.
011000     05  WS-TOTAL-DEVICES          PIC 9(9)  COMP VALUE ZERO.
011100     05  WS-INT-REM-CTR            PIC 9(2)  COMP VALUE ZERO.
011200     05  WS-EXT-REM-CTR            PIC 9(2)  COMP VALUE ZERO.
011300     05  FILLER                    PIC X(1).
011400*
011500 01  WS-AVG-CALC.
011600     05  WS-AVG-NUMER              PIC 9(13) COMP VALUE ZERO.
011700     05  WS-AVG-QUOT               PIC 9(9)  COMP VALUE ZERO.
011800     05  WS-AVG-REM                PIC 9(9)  COMP VALUE ZERO.
011900     05  WS-AVG-TIEBRK             PIC 9(10) COMP VALUE ZERO.
012000     05  FILLER                    PIC X(1).
012100 01  WS-AVG-SPLIT                  PIC 9(9).
012200 01  WS-AVG-SPLIT-R REDEFINES WS-AVG-SPLIT.
012300     05  WS-AVG-WHOLE-R            PIC 9(5).
012400     05  WS-AVG-FRAC-R             PIC 9(4).
012500 01  WS-AVG-WHOLE-TEXT             PIC X(12) VALUE SPACES.
012600*
012700 01  WS-EDIT-AREA.
012800     05  WS-EDIT-NUMERIC-IN        PIC 9(9).
012900     05  WS-EDIT-NUMERIC-ED        PIC Z(8)9.
013000     05  WS-EDIT-TEXT-OUT          PIC X(12) VALUE SPACES.
013100     05  WS-EDIT-POS               PIC 9(2)  COMP VALUE ZERO.
013200     05  WS-EDIT-LEN               PIC 9(2)  COMP VALUE ZERO.
013300     05  FILLER                    PIC X(1).
013400*
013500 01  WS-NAME-TRIM-AREA.
013600     05  WS-TRIM-NAME-IN           PIC X(30) VALUE SPACES.
013700     05  WS-TRIM-NAME-R REDEFINES WS-TRIM-NAME-IN.
013800         10  WS-TRIM-NAME-CHAR     PIC X OCCURS 30 TIMES.
013900     05  WS-NAME-LEN               PIC 9(2)  COMP VALUE ZERO.
014000     05  FILLER                    PIC X(1).
014100*
014200 01  WS-REPORT-LINES.
014300     05  WS-MSG-LINE               PIC X(60) VALUE SPACES.
014400     05  WS-BUCKET-LINE            PIC X(8000) VALUE SPACES.
014500     05  WS-BUCKET-PTR             PIC 9(4)  COMP VALUE 1.
014600     05  FILLER                    PIC X(1).
014700*
014800     COPY PRJDATA.
014900*
015000     COPY PRJDVTB.
015100*
015200 01  DISPLAY-LINE.
015300     05  DISP-MESSAGE               PIC X(45).
015400     05  DISP-VALUE                 PIC ZZZZZ9.
015500     05  FILLER                     PIC X(01).
015600*
015700 PROCEDURE DIVISION.
015800*
015900 000-MAINLINE SECTION.
016000*
016100     OPEN INPUT PRJ-INPUT-FILE.
016200     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
016300     PERFORM 210-PRSS-PROJECT-HDR THRU 210-PRSS-PROJECT-HDR-EXIT
016400         UNTIL EOF-INPUT.
016500     CLOSE PRJ-INPUT-FILE.
016600     PERFORM 600-PRINT-SUMMARY-LINES THRU
016700                                600-PRINT-SUMMARY-LINES-EXIT.
016800     SET BUCKET-INTERNAL TO TRUE.
016900     PERFORM 670-PRSS-BUCKET-RPT THRU 670-PRSS-BUCKET-RPT-EXIT.
017000     SET BUCKET-EXTERNAL TO TRUE.
017100     PERFORM 670-PRSS-BUCKET-RPT THRU 670-PRSS-BUCKET-RPT-EXIT.
017200     PERFORM 950-DISPLAY-PROG-DIAG THRU 950-DISPLAY-PROG-DIAG-EXIT.
017300     MOVE ZERO TO RETURN-CODE.
017400     GOBACK.
017500*
017600*
017700 200-PRSS-INPUT SECTION.
017800*
017900 210-PRSS-PROJECT-HDR.
018000*
018100     ADD 1 TO WS-PROJECT-COUNT.
018200     ADD 1 TO WS-HDR-READ-CTR.
018300     ADD TOTAL-TRACKS-IN  TO WS-TRACKS-SUM.
018400     ADD TOTAL-DEV-CNT-IN TO WS-TOTAL-DEVICES.
018500     MOVE INTERNAL-DEV-CNT-IN TO WS-INT-REM-CTR.
018600     MOVE EXTERNAL-DEV-CNT-IN TO WS-EXT-REM-CTR.
018700     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
018800     PERFORM 220-PRSS-INTERNAL-DTL THRU
018900                                220-PRSS-INTERNAL-DTL-EXIT
019000         UNTIL WS-INT-REM-CTR = ZERO OR EOF-INPUT.
019100     PERFORM 230-PRSS-EXTERNAL-DTL THRU
019200                                230-PRSS-EXTERNAL-DTL-EXIT
019300         UNTIL WS-EXT-REM-CTR = ZERO OR EOF-INPUT.
019400*
019500 210-PRSS-PROJECT-HDR-EXIT.
019600     EXIT.
019700*
019800*
019900 220-PRSS-INTERNAL-DTL.
020000*
020100     ADD 1 TO WS-INT-READ-CTR.
020200     SUBTRACT 1 FROM WS-INT-REM-CTR.
020300     PERFORM 242-LOOKUP-INTERNAL THRU 242-LOOKUP-INTERNAL-EXIT.
020400     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
020500*
020600 220-PRSS-INTERNAL-DTL-EXIT.
020700     EXIT.
020800*
020900*
021000 230-PRSS-EXTERNAL-DTL.
021100*
021200     ADD 1 TO WS-EXT-READ-CTR.
021300     SUBTRACT 1 FROM WS-EXT-REM-CTR.
021400     PERFORM 243-LOOKUP-EXTERNAL THRU 243-LOOKUP-EXTERNAL-EXIT.
021500     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
021600*
021700 230-PRSS-EXTERNAL-DTL-EXIT.
021800     EXIT.
021900*
022000*
022100 242-LOOKUP-INTERNAL.
022200*    DEVICES ARE KEYED BY NAME FOR AGGREGATION - A REPEAT NAME
022300*    IN ANY PROJECT ADDS ITS COUNT ONTO THE EXISTING TABLE ROW.
022400     SET DV-INT-INDEX TO 1.
022500     SEARCH DV-INTERNAL-ENTRY
022600         AT END
022700             ADD 1 TO DV-INT-ENTRY-CNT
022800             SET DV-INT-INDEX TO DV-INT-ENTRY-CNT
022900             MOVE DEVICE-NAME-IN  TO DV-INT-NAME-TBL (DV-INT-INDEX)
023000             MOVE DEVICE-COUNT-IN TO DV-INT-COUNT-TBL (DV-INT-INDEX)
023100         WHEN DV-INT-NAME-TBL (DV-INT-INDEX) = DEVICE-NAME-IN
023200             ADD DEVICE-COUNT-IN TO DV-INT-COUNT-TBL (DV-INT-INDEX).
023300*
023400 242-LOOKUP-INTERNAL-EXIT.
023500     EXIT.
023600*
023700*
023800 243-LOOKUP-EXTERNAL.
023900*
024000     SET DV-EXT-INDEX TO 1.
024100     SEARCH DV-EXTERNAL-ENTRY
024200         AT END
024300             ADD 1 TO DV-EXT-ENTRY-CNT
024400             SET DV-EXT-INDEX TO DV-EXT-ENTRY-CNT
024500             MOVE DEVICE-NAME-IN  TO DV-EXT-NAME-TBL (DV-EXT-INDEX)
024600             MOVE DEVICE-COUNT-IN TO DV-EXT-COUNT-TBL (DV-EXT-INDEX)
024700         WHEN DV-EXT-NAME-TBL (DV-EXT-INDEX) = DEVICE-NAME-IN
024800             ADD DEVICE-COUNT-IN TO DV-EXT-COUNT-TBL (DV-EXT-INDEX).
024900*
025000 243-LOOKUP-EXTERNAL-EXIT.
025100     EXIT.
025200*
025300*
025400 600-PRSS-REPORTS SECTION.
025500*
025600 600-PRINT-SUMMARY-LINES.
025700*
025800     MOVE WS-PROJECT-COUNT TO WS-EDIT-NUMERIC-IN.
025900     PERFORM 970-EDIT-COUNT THRU 970-EDIT-COUNT-EXIT.
026000     MOVE SPACES TO WS-MSG-LINE.
026100     STRING 'processed Ableton projects: '''  DELIMITED BY SIZE
026200            WS-EDIT-TEXT-OUT                  DELIMITED BY SPACE
026300            ''''                              DELIMITED BY SIZE
026400       INTO WS-MSG-LINE.
026500     DISPLAY WS-MSG-LINE.
026600     IF WS-PROJECT-COUNT NOT = ZERO
026700         DISPLAY SPACE
026800         PERFORM 630-CALC-AVG-TRACKS THRU 630-CALC-AVG-TRACKS-EXIT
026900         PERFORM 640-DISPLAY-AVG-LINE THRU 640-DISPLAY-AVG-LINE-EXIT.
027000     MOVE WS-TOTAL-DEVICES TO WS-EDIT-NUMERIC-IN.
027100     PERFORM 970-EDIT-COUNT THRU 970-EDIT-COUNT-EXIT.
027200     MOVE SPACES TO WS-MSG-LINE.
027300     STRING 'Total devices used: '''           DELIMITED BY SIZE
027400            WS-EDIT-TEXT-OUT                   DELIMITED BY SPACE
027500            ''''                               DELIMITED BY SIZE
027600       INTO WS-MSG-LINE.
027700     DISPLAY WS-MSG-LINE.
027800*
027900 600-PRINT-SUMMARY-LINES-EXIT.
028000     EXIT.
028100*
028200*
028300 630-CALC-AVG-TRACKS.
028400*    AVERAGE TRACKS PER PROJECT, 4 DECIMALS, ROUND-HALF-DOWN -
028500*    TIES ROUND TOWARD ZERO RATHER THAN AWAY FROM IT (WO-5011).
028600     COMPUTE WS-AVG-NUMER = WS-TRACKS-SUM * 10000.
028700     DIVIDE WS-AVG-NUMER BY WS-PROJECT-COUNT
028800         GIVING WS-AVG-QUOT REMAINDER WS-AVG-REM.
028900     COMPUTE WS-AVG-TIEBRK = WS-AVG-REM * 2.
029000     IF WS-AVG-TIEBRK > WS-PROJECT-COUNT
029100         ADD 1 TO WS-AVG-QUOT.
029200     MOVE WS-AVG-QUOT TO WS-AVG-SPLIT.
029300*
029400 630-CALC-AVG-TRACKS-EXIT.
029500     EXIT.
029600*
029700*
029800 640-DISPLAY-AVG-LINE.
029900*
030000     MOVE WS-AVG-WHOLE-R TO WS-EDIT-NUMERIC-IN.
030100     PERFORM 970-EDIT-COUNT THRU 970-EDIT-COUNT-EXIT.
030200     MOVE WS-EDIT-TEXT-OUT TO WS-AVG-WHOLE-TEXT.
030300     MOVE SPACES TO WS-MSG-LINE.
030400     STRING 'Average tracks per project: '''   DELIMITED BY SIZE
030500            WS-AVG-WHOLE-TEXT                  DELIMITED BY SPACE
030600            '.'                                DELIMITED BY SIZE
030700            WS-AVG-FRAC-R                      DELIMITED BY SIZE
030800            ''''                                DELIMITED BY SIZE
030900       INTO WS-MSG-LINE.
031000     DISPLAY WS-MSG-LINE.
031100*
031200 640-DISPLAY-AVG-LINE-EXIT.
031300     EXIT.
031400*
031500*
031600 670-PRSS-BUCKET-RPT.
031700*
031800     PERFORM 680-DISPLAY-CAPTION THRU 680-DISPLAY-CAPTION-EXIT.
031900     SORT DV-SORT-FILE
032000         ON DESCENDING KEY DV-COUNT-SRT
032100            ASCENDING  KEY DV-NAME-SRT
032200         INPUT PROCEDURE  690-SRT-INPUT-PROCD THRU 690-EXIT
032300         OUTPUT PROCEDURE 695-SRT-OUTPUT-PROCD THRU 695-EXIT.
032400     IF WS-BUCKET-PTR > 1
032500         DISPLAY WS-BUCKET-LINE (1:WS-BUCKET-PTR - 1)
032600     ELSE
032700         DISPLAY SPACE.
032800*
032900 670-PRSS-BUCKET-RPT-EXIT.
033000     EXIT.
033100*
033200*
033300 680-DISPLAY-CAPTION.
033400*
033500     DISPLAY SPACE.
033600     DISPLAY SPACE.
033700     IF BUCKET-INTERNAL
033800         DISPLAY 'Internal Effects:'
033900     ELSE
034000         DISPLAY 'External Effects:'.
034100     DISPLAY SPACE.
034200     MOVE SPACES TO WS-BUCKET-LINE.
034300     MOVE 1 TO WS-BUCKET-PTR.
034400*
034500 680-DISPLAY-CAPTION-EXIT.
034600     EXIT.
034700*
034800*
034900 690-SRT-INPUT-PROCD.
035000*
035100     IF BUCKET-INTERNAL
035200         PERFORM 692-RELEASE-INTERNAL THRU 692-RELEASE-INTERNAL-EXIT
035300             VARYING DV-INT-INDEX FROM 1 BY 1
035400             UNTIL DV-INT-INDEX > DV-INT-ENTRY-CNT
035500     ELSE
035600         PERFORM 694-RELEASE-EXTERNAL THRU 694-RELEASE-EXTERNAL-EXIT
035700             VARYING DV-EXT-INDEX FROM 1 BY 1
035800             UNTIL DV-EXT-INDEX > DV-EXT-ENTRY-CNT.
035900*
036000 690-EXIT.
036100     EXIT.
036200*
036300*
036400 692-RELEASE-INTERNAL.
036500*
036600     MOVE DV-INT-NAME-TBL  (DV-INT-INDEX) TO DV-NAME-SRT.
036700     MOVE DV-INT-COUNT-TBL (DV-INT-INDEX) TO DV-COUNT-SRT.
036800     RELEASE DV-SORT-WORK.
036900*
037000 692-RELEASE-INTERNAL-EXIT.
037100     EXIT.
037200*
037300*
037400 694-RELEASE-EXTERNAL.
037500*
037600     MOVE DV-EXT-NAME-TBL  (DV-EXT-INDEX) TO DV-NAME-SRT.
037700     MOVE DV-EXT-COUNT-TBL (DV-EXT-INDEX) TO DV-COUNT-SRT.
037800     RELEASE DV-SORT-WORK.
037900*
038000 694-RELEASE-EXTERNAL-EXIT.
038100     EXIT.
038200*
038300*
038400 695-SRT-OUTPUT-PROCD.
038500*
038600     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
038700     PERFORM 900-RETURN-SRTD-REC THRU 900-RETURN-SRTD-REC-EXIT.
038800     PERFORM 696-PRSS-SORTED-DEVICE THRU
038900                                696-PRSS-SORTED-DEVICE-EXIT
039000         UNTIL EOF-SRT-OUTPUT.
039100*
039200 695-EXIT.
039300     EXIT.
039400*
039500*
039600 696-PRSS-SORTED-DEVICE.
039700*    BUILDS ONE CONTINUOUS LINE PER BUCKET - '<NAME>: <COUNT>; '
039800*    FOR EVERY DEVICE, IN THE ORDER RETURNED FROM THE SORT.
039900     MOVE DV-NAME-SRT TO WS-TRIM-NAME-IN.
040000     PERFORM 975-CALC-NAME-LEN THRU 975-CALC-NAME-LEN-EXIT.
040100     MOVE DV-COUNT-SRT TO WS-EDIT-NUMERIC-IN.
040200     PERFORM 970-EDIT-COUNT THRU 970-EDIT-COUNT-EXIT.
040300     STRING WS-TRIM-NAME-IN (1:WS-NAME-LEN)  DELIMITED BY SIZE
040400            ': '                             DELIMITED BY SIZE
040500            WS-EDIT-TEXT-OUT                 DELIMITED BY SPACE
040600            '; '                             DELIMITED BY SIZE
040700       INTO WS-BUCKET-LINE
040800       WITH POINTER WS-BUCKET-PTR.
040900     PERFORM 900-RETURN-SRTD-REC THRU 900-RETURN-SRTD-REC-EXIT.
041000*
041100 696-PRSS-SORTED-DEVICE-EXIT.
041200     EXIT.
041300*
041400*
041500 800-READ-INPUT-FILE.
041600*
041700     READ PRJ-INPUT-FILE INTO PRJ-INPUT-REC
041800         AT END MOVE 'YES' TO WS-EOF-INPUT-SW.
041900*
042000 800-READ-INPUT-FILE-EXIT.
042100     EXIT.
042200*
042300*
042400 900-RETURN-SRTD-REC.
042500*
042600     RETURN DV-SORT-FILE
042700         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW.
042800*
042900 900-RETURN-SRTD-REC-EXIT.
043000     EXIT.
043100*
043200*
043300 950-DISPLAY-PROG-DIAG.
043400*
043500     DISPLAY '****     PRJSTAT RUNNING    ****'.
043600     MOVE 'PROJECT HEADER RECORDS READ              '
043700          TO DISP-MESSAGE.
043800     MOVE WS-HDR-READ-CTR TO DISP-VALUE.
043900     DISPLAY DISPLAY-LINE.
044000     MOVE 'INTERNAL DEVICE DETAIL RECORDS READ       '
044100          TO DISP-MESSAGE.
044200     MOVE WS-INT-READ-CTR TO DISP-VALUE.
044300     DISPLAY DISPLAY-LINE.
044400     MOVE 'EXTERNAL DEVICE DETAIL RECORDS READ       '
044500          TO DISP-MESSAGE.
044600     MOVE WS-EXT-READ-CTR TO DISP-VALUE.
044700     DISPLAY DISPLAY-LINE.
044800     DISPLAY '****     PRJSTAT EOJ        ****'.
044900*
045000 950-DISPLAY-PROG-DIAG-EXIT.
045100     EXIT.
045200*
045300*
045400 970-EDIT-COUNT.
045500*    LEFT-TRIMS LEADING ZERO-SUPPRESSED BLANKS FROM A NUMERIC
045600*    FIELD SO IT PRINTS WITHOUT PADDING INSIDE A REPORT LINE.
045700     MOVE SPACES TO WS-EDIT-TEXT-OUT.
045800     MOVE WS-EDIT-NUMERIC-IN TO WS-EDIT-NUMERIC-ED.
045900     MOVE 1 TO WS-EDIT-POS.
046000     PERFORM 972-EDIT-SCAN THRU 972-EDIT-SCAN-EXIT
046100         UNTIL WS-EDIT-POS > 9
046200            OR WS-EDIT-NUMERIC-ED (WS-EDIT-POS:1) NOT = SPACE.
046300     IF WS-EDIT-POS > 9
046400         MOVE 9 TO WS-EDIT-POS.
046500     COMPUTE WS-EDIT-LEN = 10 - WS-EDIT-POS.
046600     MOVE WS-EDIT-NUMERIC-ED (WS-EDIT-POS:WS-EDIT-LEN)
046700       TO WS-EDIT-TEXT-OUT.
046800*
046900 970-EDIT-COUNT-EXIT.
047000     EXIT.
047100*
047200*
047300 972-EDIT-SCAN.
047400     ADD 1 TO WS-EDIT-POS.
047500 972-EDIT-SCAN-EXIT.
047600     EXIT.
047700*
047800*
047900 975-CALC-NAME-LEN.
048000*    RIGHT-TRIMS TRAILING BLANKS FROM A DEVICE NAME SO THE
048100*    REPORT LINE DOES NOT CARRY THE FULL X(30) FIELD WIDTH.
048200     MOVE 30 TO WS-NAME-LEN.
048300     PERFORM 976-NAME-LEN-SCAN THRU 976-NAME-LEN-SCAN-EXIT
048400         UNTIL WS-NAME-LEN = ZERO
048500            OR WS-TRIM-NAME-CHAR (WS-NAME-LEN) NOT = SPACE.
048600     IF WS-NAME-LEN = ZERO
048700         MOVE 1 TO WS-NAME-LEN.
048800*
048900 975-CALC-NAME-LEN-EXIT.
049000     EXIT.
049100*
049200*
049300 976-NAME-LEN-SCAN.
049400     SUBTRACT 1 FROM WS-NAME-LEN.
049500 976-NAME-LEN-SCAN-EXIT.
049600     EXIT.
